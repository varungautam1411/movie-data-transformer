000100******************************************************************
000110* Author:
000120* Date:
000130* Purpose:
000140* Tectonics: cobc
000150******************************************************************
000160 IDENTIFICATION DIVISION.
000170*-----------------------
000180 PROGRAM-ID. PGMINVCLI.
000190 AUTHOR.     E. PALMEYRO.
000200 INSTALLATION. DEPTO DESARROLLO BATCH.
000210 DATE-WRITTEN. 02/14/1991.
000220 DATE-COMPILED.
000230 SECURITY.   USO INTERNO.
000240*----------------------------------------------------------------*
000250*HISTORIA DE CAMBIOS                                             *
000260* 02/14/1991 EP  ALTA INICIAL. INVIERTE EL CATALOGO DE PELICULAS *
000270*                (UN OBJETO JSON POR LINEA) EN UN ARCHIVO DE     *
000280*                CLIENTES, UN REGISTRO POR CLIENTE CON TODAS LAS *
000290*                PELICULAS QUE VIO.                              *
000300* 07/02/1991 EP  SE AGREGA EL CONTROL DE ARCHIVOS YA PROCESADOS  *
000310*                (ARCHIVO-LISTA) PARA NO DEPENDER DE UN SOLO     *
000320*                NOMBRE FIJO DE CATALOGO.                        *
000330* 03/19/1993 EP  SE CORRIGE 2050-VALIDA-SUFIJO-JSON: NO TOMABA   *
000340*                LOS NOMBRES DE ARCHIVO DE MENOS DE 5 BYTES.     *
000350* 11/04/1998 EP  SE AGREGA EL AVISO DE TABLA DE CLIENTES LLENA   *
000360*                (WCN-MAX-CLIENTES) Y DE PELICULAS POR CLIENTE   *
000370*                LLENA (WCN-MAX-PELIS-CLIENTE). NO SE REINICIA   *
000380*                LA TABLA DE CLIENTES ENTRE ARCHIVOS.            *
000390* 01/22/1999 EP  REVISION Y2K. FECHA-VISTA Y LAS FECHAS DE ESTE  *
000400*                PROGRAMA YA VIENEN EN AAAA-MM-DD, NO REQUIERE   *
000410*                CAMBIOS EN LOS COPY DE REGISTRO.                *
000420* 06/20/2001 EP  SE AMPLIA CLI-PELIS-SAL DE 20 A 50 OCURRENCIAS  *
000430*                (VER WREGCLISAL). SE AJUSTA 3150-GRABA-UN-CLI.  *
000440* 08/09/2004 RQ  SE AGREGA EL AVISO CADA 1000 CLIENTES GRABADOS  *
000450*                Y EL RESUMEN DE CLIENTES CON ERROR DE GRABACION *
000460*                EN 3150-GRABA-UN-CLIENTE Y 3200-TOTALES-CONTROL.*
000470* 05/11/2009 RQ  SE VALIDA EL SUFIJO .JSON POR INSPECT EN VEZ DE *
000480*                COMPARAR TODO EL CAMPO WS-NOMBRE-ARCHIVO.       *
000490* 04/14/2011 RQ  2245 ESCRIBIA UNA ENTRADA WATCHED-BY NUMERO 201 *
000500*                EN UNA TABLA OCCURS 200 CUANDO UNA PELICULA     *
000510*                TIENE MAS DE 200 CLIENTES (FRECUENTE EN LOS     *
000520*                TITULOS POPULARES). SE CHEQUEA EL TOPE ANTES DE *
000530*                GRABAR Y SE DESCARTAN LAS QUE SOBRAN, CON UN    *
000540*                SOLO AVISO POR PELICULA EN VEZ DE TRUNCAR       *
000550*                DESPUES DE ESCRIBIR FUERA DE LA TABLA.          *
000560* 09/02/2011 RQ  CLI-REG-SALIDA-FD ERA UN X(3120) GENERICO Y EL  *
000570*                WRITE...FROM DE UN REGISTRO DE 7043 BYTES       *
000580*                TRUNCABA LAS PELICULAS DEL CLIENTE A PARTIR DE  *
000590*                LA Nro. 23. SE REARMA LA FD CAMPO A CAMPO IGUAL *
000600*                A CLI-REG-SALIDA. SE CAMBIA TAMBIEN ACCESS MODE *
000610*                DE ARCHIVO-CLIENTES A RANDOM: CON SEQUENTIAL LA *
000620*                CLAVE DEBIA VENIR EN ORDEN ASCENDENTE Y LOS     *
000630*                CLIENTES SE ACUMULAN EN ORDEN DE APARICION, NO  *
000640*                POR CLI-ID.                                    *
000650* 03/14/2013 RQ  CATALOGO-FD/WS-LINEA-CATALOGO ESTABAN FIJOS EN  *
000660*                X(500) Y UNA PELICULA CON CERCA DE LAS 200      *
000670*                ENTRADAS WATCHED-BY QUE PERMITE WREGMOVCAT NO   *
000680*                ENTRABA EN ESE RENGLON: LA LECTURA QUEDABA      *
000690*                TRUNCADA O LA LINEA SE RECHAZABA ENTERA. SE     *
000700*                AMPLIAN A X(25000) (VER EL COMENTARIO EN LA FD  *
000710*                DE ARCHIVO-CATALOGO) JUNTO CON LOS PUNTEROS     *
000720*                WS-PTR-LINEA/WS-LARGO-LINEA/WS-PTR-ANT, QUE     *
000730*                PASAN DE 9(04) A 9(05) COMP PARA PODER          *
000740*                RECORRER TODO EL RENGLON NUEVO.                *
000750* 03/14/2013 RQ  SE UNIFICA EL CIERRE DE ARCHIVOS DE LA SALIDA   *
000760*                NORMAL (3000-FINALIZAR) Y DE LA SALIDA POR      *
000770*                ABORTO (9999-ABEND-PROCESO), QUE ANTES CERRABAN *
000780*                CADA UNO POR SU LADO: AHORA LOS DOS SALTAN CON  *
000790*                GO TO A 3300-CIERRA-ARCHIVOS Y DE AHI A 3300-   *
000800*                FIN (STOP RUN UNICO DE TODA LA CORRIDA).        *
000810*----------------------------------------------------------------*
000820*ENTRADAS:                                                       *
000830* ARCHIVO-LISTA    - UN NOMBRE DE ARCHIVO DE CATALOGO POR        *
000840*                    RENGLON, EN EL ORDEN EN QUE SE DEBEN        *
000850*                    PROCESAR.                                   *
000860* ARCHIVO-CATALOGO - UN ARCHIVO POR CADA RENGLON DE ARCHIVO-     *
000870*                    LISTA QUE TERMINE EN .JSON; CADA RENGLON DEL*
000880*                    PROPIO CATALOGO ES UN OBJETO JSON CON       *
000890*                    movieId, title, yearOfRelease Y EL ARREGLO  *
000900*                    watchedBy (customerId/movieId/rating/       *
000910*                    watchDate POR CADA CLIENTE QUE LA VIO).     *
000920*SALIDA:                                                         *
000930* ARCHIVO-CLIENTES - UN REGISTRO POR CLIENTE DISTINTO VISTO EN   *
000940*                    CUALQUIER CATALOGO PROCESADO, CON TODAS LAS *
000950*                    PELICULAS QUE VIO (TITULO, ANIO, RATING Y   *
000960*                    FECHA), INDEXADO POR CLI-ID.                *
000970*REGLAS DE NEGOCIO PRINCIPALES:                                  *
000980* - SOLO SE PROCESAN LOS ARCHIVOS DE ARCHIVO-LISTA CON SUFIJO    *
000990*   .JSON; EL RESTO SE SALTEA SIN AVISO.                         *
001000* - UNA LINEA DE CATALOGO MAL FORMADA SE SALTEA CON AVISO, NO ES *
001010*   FATAL PARA EL ARCHIVO.                                       *
001020* - NO HAY DEDUPLICACION DE PELICULAS REPETIDAS PARA UN MISMO    *
001030*   CLIENTE.                                                     *
001040* - LOS TOPES DE TABLA (CLIENTES, PELICULAS/CLIENTE, WATCHED-BY/ *
001050*   PELICULA, FALLOS DE GRABACION) DESCARTAN LO QUE SOBRA CON    *
001060*   AVISO POR CONSOLA, NUNCA ABORTAN LA CORRIDA.                 *
001070* - UNA FALLA DE I/O DE APERTURA O LECTURA (NO DE ESCRITURA DE UN*
001080*   CLIENTE PUNTUAL) ES FATAL PARA TODA LA CORRIDA.              *
001090*----------------------------------------------------------------*
001100*PREFIJOS DE DATOS USADOS EN ESTE PROGRAMA:                      *
001110* WS-   AREAS DE TRABAJO PROPIAS DE PGMINVCLI (CONTADORES,       *
001120*       PUNTEROS, SWITCHES, NOMBRES DE ARCHIVO).                 *
001130* FS-   FILE STATUS DE CADA ARCHIVO.                             *
001140* MOV-  CAMPOS DE WREGMOVCAT: UNA PELICULA YA PARSEADA DE LA     *
001150*       LINEA JSON EN CURSO.                                     *
001160* WLOG- CAMPOS DE WTBLCLIACU, ENTRADA watchedBy EN CURSO DENTRO  *
001170*       DEL PARSEO (CLIENTE/RATING/FECHA ANTES DE ACUMULARSE).   *
001180* CLI-  CAMPOS DE WTBLCLIACU, CLIENTE YA ACUMULADO EN LA TABLA   *
001190*       EN MEMORIA (SIN SUFIJO -SAL).                            *
001200* CLI-...-SAL Y CLIPEL-...-SAL CAMPOS DE WREGCLISAL, EL REGISTRO *
001210*       DE SALIDA QUE SE ESCRIBE EN ARCHIVO-CLIENTES.            *
001220* WCN-  CONSTANTES DE TOPE (CUANTOS CLIENTES, CUANTAS PELICULAS  *
001230*       POR CLIENTE, CUANTOS WATCHED-BY POR PELICULA, ETC.).     *
001240*----------------------------------------------------------------*
001250*NOTA TECNICA SOBRE EL PARSEO DE LA LINEA JSON:                  *
001260* NO HAY VERBO JSON EN ESTE COMPILADOR, ASI QUE EL PARSEO SE     *
001270* HACE A MANO CON UNSTRING...DELIMITED BY Y WITH POINTER: SE VA  *
001280* BUSCANDO CADA ETIQUETA CONOCIDA ("movieId":" , "title":" ,     *
001290* ETC.) EN EL ORDEN FIJO EN QUE EL GENERADOR DE CATALOGO LAS     *
001300* ESCRIBE, AVANZANDO EL PUNTERO WS-PTR-LINEA A MEDIDA QUE SE     *
001310* VA CONSUMIENDO EL RENGLON. SI ALGUNA ETIQUETA ESPERADA NO      *
001320* APARECE, EL PUNTERO NO AVANZA Y LA LINEA (O LA ENTRADA         *
001330* watchedBy) SE DA POR MAL FORMADA SIN TIRAR ABAJO TODA LA       *
001340* CORRIDA (VER 2200/2210/2245).                                  *
001350*----------------------------------------------------------------*
001360 ENVIRONMENT DIVISION.
001370*--------------------
001380 INPUT-OUTPUT SECTION.
001390*--------------------
001400
001410 FILE-CONTROL.
001420*------------
001430
001440     SELECT ARCHIVO-LISTA    ASSIGN       TO ARCHLIST
001450                              ORGANIZATION IS LINE SEQUENTIAL
001460                              FILE STATUS  IS FS-LISTA.
001470*    ARCHIVO DE CONTROL DE LA CORRIDA: UN NOMBRE DE
001480*    ARCHIVO DE CATALOGO POR RENGLON. LO ARMA UN PASO DE
001490*    JCL ANTERIOR A ESTE PROGRAMA (TIPICAMENTE UN LISTADO
001500*    DE DIRECTORIO); PGMINVCLI NO SABE NI LE IMPORTA COMO
001510*    SE GENERO, SOLO LO LEE RENGLON POR RENGLON.
001520
001530     SELECT ARCHIVO-CATALOGO ASSIGN       TO WS-NOMBRE-ARCHIVO
001540                              ORGANIZATION IS LINE SEQUENTIAL
001550                              FILE STATUS  IS FS-CATALOGO.
001560*    EL ASSIGN ES UN NOMBRE DE CAMPO (WS-NOMBRE-ARCHIVO) Y
001570*    NO UN NOMBRE LOGICO FIJO, PORQUE EL CATALOGO A ABRIR
001580*    CAMBIA EN CADA VUELTA DEL PERFORM 2000-PROCESO: CADA
001590*    RENGLON DE ARCHIVO-LISTA TRAE EL NOMBRE DEL PROXIMO
001600*    ARCHIVO DE CATALOGO A PROCESAR.
001610
001620     SELECT ARCHIVO-CLIENTES ASSIGN       TO ARCHCLI
001630                              ORGANIZATION IS INDEXED
001640                              ACCESS MODE  IS RANDOM
001650                              RECORD KEY   IS CLI-ID-SAL-FD
001660                              FILE STATUS  IS FS-CLIENTES.
001670*    SALIDA DE TODA LA CORRIDA: UN REGISTRO POR CLIENTE
001680*    DISTINTO VISTO EN CUALQUIER ARCHIVO DE CATALOGO
001690*    PROCESADO, CON TODAS LAS PELICULAS QUE VIO. INDEXED
001700*    PORQUE LA CLAVE ES CLI-ID-SAL-FD; ACCESS RANDOM
001710*    PORQUE LA TABLA EN MEMORIA NO QUEDA ORDENADA POR
001720*    CLI-ID (VER HISTORIA DEL 09/02/2011).
001730
001740 DATA DIVISION.
001750*-------------
001760
001770 FILE SECTION.
001780*------------
001790
001800 FD  ARCHIVO-LISTA
001810     RECORDING MODE IS F.
001820 01  LISTA-FD                         PIC X(080).
001830*    80 BYTES ALCANZAN DE SOBRA PARA UN NOMBRE DE ARCHIVO
001840*    DE CATALOGO CON SU RUTA; SI ALGUN DIA SE CORRIERA
001850*    DESDE UN DIRECTORIO CON RUTAS MAS LARGAS HABRIA QUE
001860*    REVISAR ESTE TAMANIO JUNTO CON WS-NOMBRE-ARCHIVO.
001870
001880 FD  ARCHIVO-CATALOGO
001890     RECORDING MODE IS F.
001900*    200 ENTRADAS WATCHED-BY A ~110 BYTES CADA UNA (VER
001910*    WCN-MAX-WATCHED-POR-PELI EN WREGMOVCAT) MAS LOS CAMPOS
001920*    FIJOS DE LA PELICULA: EL RENGLON PUEDE LLEGAR A 22/23 MIL
001930*    BYTES, DE AHI EL TAMANIO DE CATALOGO-FD/WS-LINEA-CATALOGO.
001940 01  CATALOGO-FD                      PIC X(25000).
001950
001960 FD  ARCHIVO-CLIENTES
001970     RECORDING MODE IS F.
001980*MISMA FORMA QUE CLI-REG-SALIDA (WREGCLISAL), CAMPO POR CAMPO, *
001990*PARA QUE EL WRITE...FROM NO TRUNQUE LAS PELICULAS VISTAS.     *
002000 01  CLI-REG-SALIDA-FD.
002010*        50 ES WCN-MAX-PELIS-SALIDA (VER WREGCLISAL); EL OCCURS
002020*        DEL LADO DEL FD TIENE QUE TENER EL MISMO TOPE QUE EL
002030*        OCCURS DEL LADO DE TRABAJO PARA QUE EL WRITE...FROM DE
002040*        3150-GRABA-UN-CLIENTE CUBRA TODO EL REGISTRO.
002050     05 CLI-ID-SAL-FD                 PIC X(20).
002060     05 CLI-CANT-PELIS-SAL-FD          PIC 9(03).
002070     05 CLI-PELIS-SAL-FD OCCURS 50 TIMES.
002080         10 CLIPEL-MOV-ID-SAL-FD       PIC X(20).
002090         10 CLIPEL-TITULO-SAL-FD       PIC X(100).
002100         10 CLIPEL-ANIO-SAL-FD         PIC 9(04).
002110         10 CLIPEL-RATING-SAL-FD       PIC 9(01).
002120         10 CLIPEL-FECHA-SAL-FD        PIC X(10).
002130         10 FILLER                     PIC X(05).
002140     05 FILLER                        PIC X(20).
002150
002160 WORKING-STORAGE SECTION.
002170*        LAS AREAS DE TRABAJO DE ESTE PROGRAMA SE AGRUPAN POR
002180*        FUNCION (FILE STATUS, SWITCHES, PARSEO DE LA LINEA
002190*        JSON, CONTADORES DE CONTROL Y TABLA DE FALLOS) Y LUEGO
002200*        LOS TRES COPY DE REGISTRO/TABLA AL FINAL, EN EL ORDEN
002210*        EN QUE SE VAN USANDO A LO LARGO DE LA CORRIDA: PRIMERO
002220*        SE ARMA MOV-REG-CATALOGO (WREGMOVCAT) POR CADA LINEA,
002230*        LUEGO SE ACUMULA EN WS-TBL-CLIENTES (WTBLCLIACU) Y
002240*        RECIEN AL FINAL SE VUELCA A CLI-REG-SALIDA (WREGCLISAL)
002250*        PARA GRABAR.
002260*-----------------------
002270
002280*         FILE STATUS          *
002290 77  FS-LISTA                        PIC X(02) VALUE ' '.
002300     88 88-FS-LISTA-OK                          VALUE '00'.
002310     88 88-FS-LISTA-EOF                         VALUE '10'.
002320*    FS-LISTA GUARDA EL FILE STATUS DE TODOS LOS I/O DE
002330*    ARCHIVO-LISTA (OPEN/READ/CLOSE). LA UNICA CONDICION
002340*    NO FATAL ADEMAS DE '00' (OK) ES '10' (EOF), QUE
002350*    CONTROLA EL PERFORM...UNTIL DE 2000-PROCESO EN MAIN-
002360*    PROCEDURE; CUALQUIER OTRO VALOR SE TRATA COMO FALLA
002370*    DE I/O Y ABORTA LA CORRIDA (VER 9999-ABEND-PROCESO).
002380
002390 77  FS-CATALOGO                     PIC X(02) VALUE ' '.
002400     88 88-FS-CATALOGO-OK                       VALUE '00'.
002410     88 88-FS-CATALOGO-EOF                      VALUE '10'.
002420*    IGUAL QUE FS-LISTA PERO PARA EL ARCHIVO DE CATALOGO
002430*    QUE ESTA ABIERTO EN CADA MOMENTO; SE REUTILIZA PARA
002440*    CADA UNO DE LOS ARCHIVOS LISTADOS EN ARCHIVO-LISTA,
002450*    UNO POR VEZ (ABRIR EN 2110, LEER EN 2150, CERRAR EN
002460*    2250).
002470
002480 77  FS-CLIENTES                     PIC X(02) VALUE ' '.
002490     88 88-FS-CLIENTES-OK                       VALUE '00'.
002500*    ARCHIVO-CLIENTES NO TIENE CONDICION DE EOF PROPIA
002510*    PORQUE NUNCA SE LEE EN ESTA CORRIDA, SOLO SE ABRE
002520*    UNA VEZ PARA OUTPUT Y SE ESCRIBE UN REGISTRO POR
002530*    CLIENTE DISTINTO (VER 3100/3150). UN FS-CLIENTES
002540*    DISTINTO DE '00' EN UN WRITE NO ES FATAL PARA TODA
002550*    LA CORRIDA, SOLO PARA ESE CLIENTE (VER 3170-ANOTA-
002560*    FALLO).
002570
002580*         SWITCHES DE CORRIDA       *
002590 77  WS-SW-SUFIJO-JSON               PIC X(01) VALUE 'N'.
002600     88 88-SUFIJO-JSON-OK                       VALUE 'S'.
002610*    EN 'S' SI EL NOMBRE DE ARCHIVO EN WS-NOMBRE-ARCHIVO
002620*    TERMINA EN .JSON (VER 2050-VALIDA-SUFIJO-JSON); EN
002630*    'N' EN CUALQUIER OTRO CASO, INCLUYENDO UN NOMBRE DE
002640*    MENOS DE 5 BYTES (VER HISTORIA DEL 03/19/1993).
002650
002660 77  WS-SW-LINEA-CATALOGO            PIC X(01) VALUE 'N'.
002670     88 88-LINEA-CATALOGO-OK                    VALUE 'S'.
002680*    EN 'S' SI 2210-DESARMA-LINEA-JSON PUDO EXTRAER LOS
002690*    TRES CAMPOS FIJOS DE LA PELICULA (movieId, title,
002700*    yearOfRelease) Y EL ARREGLO watchedBy SIN ERRORES DE
002710*    FORMATO; EN 'N' SI FALTO ALGUNA ETIQUETA ESPERADA, EN
002720*    CUYO CASO 2200-PARSEA-LINEA-CATALOGO DESCARTA TODA LA
002730*    LINEA (VER WS-LINEAS-MAL-PARSEADAS).
002740
002750*         NOMBRE DEL ARCHIVO DE CATALOGO EN CURSO     *
002760 77  WS-NOMBRE-ARCHIVO               PIC X(80) VALUE SPACES.
002770 77  WS-LARGO-NOMBRE                 PIC 9(03) COMP VALUE 0.
002780 77  WS-INICIO-SUFIJO                PIC 9(03) COMP VALUE 0.
002790 77  WS-SUFIJO-ARCHIVO               PIC X(05) VALUE SPACES.
002800*    WS-NOMBRE-ARCHIVO SE LLENA EN 1200-LEER-LISTA-
002810*    ARCHIVOS Y SE USA COMO ASSIGN DINAMICO DE ARCHIVO-
002820*    CATALOGO (VER EL SELECT EN ENVIRONMENT DIVISION).
002830*    WS-LARGO-NOMBRE/WS-INICIO-SUFIJO/WS-SUFIJO-ARCHIVO SON
002840*    AUXILIARES DE 2050-VALIDA-SUFIJO-JSON PARA AISLAR LOS
002850*    ULTIMOS 5 BYTES DEL NOMBRE (".json") SIN DEPENDER DE
002860*    QUE EL NOMBRE OCUPE LOS 80 BYTES ENTEROS.
002870
002880*         AREAS DE TRABAJO DEL PARSEO DE LA LINEA JSON  *
002890 01  WS-LINEA-CATALOGO               PIC X(25000) VALUE SPACES.
002900 01  WS-LINEA-CATALOGO-TBL REDEFINES WS-LINEA-CATALOGO.
002910     05 WS-LINEA-BYTE                PIC X(01) OCCURS 25000 TIMES.
002920 77  WS-PTR-LINEA                    PIC 9(05) COMP VALUE 1.
002930 77  WS-LARGO-LINEA                  PIC 9(05) COMP VALUE 0.
002940 77  WS-VALOR-EXTRAIDO               PIC X(100) VALUE SPACES.
002950*    AREA DESCARTABLE PARA LOS VALORES QUE EL UNSTRING
002960*    POR ETIQUETA ("movieId":" , "title":" , ETC.) VA
002970*    DEJANDO DE PASO ANTES DE LLEGAR A LA COMILLA O COMA
002980*    QUE MARCA EL VALOR REAL; NO SE USA EN NINGUN MOVE
002990*    POSTERIOR, SOLO SIRVE PARA QUE EL PUNTERO AVANCE.
003000 77  WS-PTR-ANT                      PIC 9(05) COMP VALUE 0.
003010
003020*         CONTADORES/ACUMULADORES DE CONTROL           *
003030 77  WS-LEIDOS-LISTA                 PIC 9(05) COMP VALUE 0.
003040 77  WS-PROCESADOS-ARCHIVO           PIC 9(05) COMP VALUE 0.
003050 77  WS-SALTEADOS-SUFIJO             PIC 9(05) COMP VALUE 0.
003060 77  WS-LEIDAS-LINEAS                PIC 9(07) COMP VALUE 0.
003070 77  WS-LINEAS-MAL-PARSEADAS         PIC 9(07) COMP VALUE 0.
003080 77  WS-GRABADOS-CLIENTES            PIC 9(07) COMP VALUE 0.
003090 77  WS-GRABADOS-CLIENTES-ED         PIC ZZZ.ZZZ.ZZ9.
003100 77  WS-CONTADOR-PROGRESO            PIC 9(03) COMP VALUE 0.
003110 77  WS-FALLADOS-CLIENTES            PIC 9(05) COMP VALUE 0.
003120 77  WS-WATCHED-DESCARTADOS          PIC 9(05) COMP VALUE 0.
003130*    ESTOS CONTADORES SE IMPRIMEN TODOS EN 3200-TOTALES-
003140*    CONTROL AL FINAL DE LA CORRIDA (O AL ABORTAR, VER
003150*    9999-ABEND-PROCESO). NINGUNO SE REINICIA DENTRO DE
003160*    LA CORRIDA: SON TOTALES ACUMULADOS DE TODOS LOS
003170*    ARCHIVOS DE CATALOGO PROCESADOS, NO POR ARCHIVO.
003180*    WS-GRABADOS-CLIENTES-ED ES LA VERSION EDITADA (CON
003190*    PUNTOS DE MILES) DE WS-GRABADOS-CLIENTES, SOLO PARA
003200*    EL DISPLAY DE 3200; EL CAMPO COMP SE USA PARA SUMAR Y
003210*    EL EDITADO SOLO PARA MOSTRAR.
003220
003230*         LISTA DE CLIENTES QUE FALLARON AL GRABAR       *
003240*    LA TABLA ES CHICA (200 ENTRADAS) PORQUE EN LA
003250*    PRACTICA LOS FALLOS DE GRABACION SON RAROS (CASI
003260*    SIEMPRE SE DEBEN A UN ARCHIVO-CLIENTES SIN ESPACIO
003270*    EN DISCO); SI ALGUN DIA HUBIERA MAS DE 200 FALLOS EN
003280*    UNA SOLA CORRIDA, LOS QUE SOBRAN SIGUEN CONTANDO EN
003290*    WS-FALLADOS-CLIENTES PERO NO SE LISTAN UNO POR UNO.
003300 01  WS-TBL-FALLOS.
003310     05 WS-FALLO-ENTRY OCCURS 200 TIMES
003320                        INDEXED BY IDX-FALLO.
003330         10 FALLO-CLI-ID             PIC X(20).
003340         10 FILLER                   PIC X(10).
003350     05 FILLER                       PIC X(05).
003360 77  WCN-MAX-FALLOS                  PIC 9(03) COMP VALUE 200.
003370
003380*         COPY DE LA LINEA DE CATALOGO YA PARSEADA     *
003390 COPY WREGMOVCAT.
003400*    ESTE COPY TRAE EL AREA DE TRABAJO MOV-REG-CATALOGO
003410*    (UNA PELICULA YA DESARMADA DEL JSON, CON SU ARREGLO
003420*    MOV-WATCHED-BY) Y LA CONSTANTE WCN-MAX-WATCHED-POR-
003430*    PELI. SE REINICIALIZA UNA VEZ POR RENGLON EN 2210,
003440*    ASI QUE NO HACE FALTA OTRO INITIALIZE ACA.
003450
003460*         COPY DE LA TABLA DE CLIENTES EN MEMORIA        *
003470 COPY WTBLCLIACU.
003480*    ESTE COPY TRAE LA TABLA WS-TBL-CLIENTES, QUE VIVE EN
003490*    MEMORIA DURANTE TODA LA CORRIDA (NO SE REINICIA ENTRE
003500*    ARCHIVOS DE CATALOGO, VER HISTORIA DEL 11/04/1998) Y
003510*    ACUMULA, PARA CADA CLI-ID DISTINTO VISTO, TODAS LAS
003520*    PELICULAS QUE VIO EN CUALQUIER ARCHIVO DE CATALOGO
003530*    PROCESADO HASTA ESE MOMENTO.
003540
003550*         COPY DEL REGISTRO DE SALIDA POR CLIENTE        *
003560 COPY WREGCLISAL.
003570*    ESTE COPY TRAE CLI-REG-SALIDA, EL AREA DE TRABAJO QUE
003580*    3150-GRABA-UN-CLIENTE ARMA A PARTIR DE UNA FILA DE
003590*    WS-TBL-CLIENTES ANTES DE ESCRIBIRLA EN ARCHIVO-
003600*    CLIENTES CON WRITE...FROM (VER TAMBIEN CLI-REG-
003610*    SALIDA-FD EN LA FD DE ARCHIVO-CLIENTES, ARRIBA).
003620
003630 PROCEDURE DIVISION.
003640*-------------------
003650*    NUMERACION DE PARRAFOS AL ESTILO DE LA CASA: 1000 ES EL
003660*    ARRANQUE DE LA CORRIDA, 2000 ES EL CUERPO QUE SE REPITE
003670*    UNA VEZ POR ARCHIVO DE CATALOGO LISTADO (CON LOS RANGOS
003680*    2100/2200/2400/2600/2700 POR DEBAJO SEGUN LA PROFUNDIDAD
003690*    DEL PARSEO), 3000 ES EL CIERRE Y LOS TOTALES DE CONTROL,
003700*    Y 9999 ES EL PARRAFO DE ABORTO FATAL, COMO EN CUALQUIER
003710*    PROGRAMA BATCH DEL DEPARTAMENTO.
003720
003730 MAIN-PROCEDURE.
003740 INICIO.
003750*    ESTRUCTURA GENERAL DE LA CORRIDA: ABRIR ARCHIVOS, PROCESAR
003760*    CADA ARCHIVO DE CATALOGO LISTADO EN ARCHIVO-LISTA Y CERRAR.
003770*    EL PERFORM...THRU DE ABAJO EXISTE PORQUE 1000-INICIO TIENE
003780*    DOS PASOS (ABRIR ARCHIVOS Y LEER EL PRIMER RENGLON DE LA
003790*    LISTA) QUE SIEMPRE VAN JUNTOS, Y 1000-FIN QUEDA COMO PUNTO
003800*    DE SALIDA FIJO, AL ESTILO DE LOS EJERCICIOS DE PERFORM DE
003810*    LA CASA (VER EJERCICIOS-PERFORM.COB EN LA BIBLIOTECA).
003820
003830     PERFORM 1000-INICIO THRU 1000-FIN.
003840
003850     PERFORM 2000-PROCESO
003860         UNTIL 88-FS-LISTA-EOF.
003870
003880     PERFORM 3000-FINALIZAR.
003890
003900*    3000-FINALIZAR NO VUELVE: TERMINA CON GO TO
003910*    3300-CIERRA-ARCHIVOS Y EL PROGRAMA PARA EN 3300-FIN.
003920
003930
003940 1000-INICIO.
003950*    SECUENCIA DE ARRANQUE: ABRIR LOS ARCHIVOS FIJOS DE LA
003960*    CORRIDA, DEJAR LA TABLA DE CLIENTES EN MEMORIA EN CERO, Y
003970*    LEER EL PRIMER RENGLON DE ARCHIVO-LISTA PARA QUE MAIN-
003980*    PROCEDURE TENGA ALGO CON QUE ENTRAR AL PERFORM...UNTIL DE
003990*    2000-PROCESO.
004000*------------
004010
004020     PERFORM 1100-ABRIR-ARCHIVOS.
004030
004040*    WS-TBL-CLIENTES ES LA TABLA EN MEMORIA DONDE SE ACUMULAN
004050*    TODOS LOS CLIENTES DE TODOS LOS ARCHIVOS DE CATALOGO DE LA
004060*    CORRIDA (NO SE GRABA NADA HASTA 3100-GRABA-CLIENTES, AL
004070*    FINAL); POR ESO SE INICIALIZA UNA SOLA VEZ ACA.
004080     INITIALIZE WS-TBL-CLIENTES.
004090
004100     PERFORM 1200-LEER-LISTA-ARCHIVOS.
004110
004120 1000-FIN.
004130     EXIT.
004140
004150 1100-ABRIR-ARCHIVOS.
004160*    SE ABREN LOS DOS ARCHIVOS QUE VIVEN TODA LA CORRIDA: LA LISTA
004170*    DE NOMBRES DE CATALOGO (ARCHIVO-LISTA) Y EL ARCHIVO DE SALIDA
004180*    DE CLIENTES (ARCHIVO-CLIENTES). EL CATALOGO DE CADA ARCHIVO
004190*    JSON SE ABRE Y CIERRA POR SEPARADO EN 2110/2250, UNO POR VEZ,
004200*    PORQUE EL NOMBRE CAMBIA EN CADA VUELTA DEL PERFORM 2000.
004210*    CUALQUIERA DE LOS DOS OPEN DE ACA QUE FALLE ES FATAL PARA
004220*    TODA LA CORRIDA: SIN LISTA NO HAY NADA PARA PROCESAR, Y SIN
004230*    ARCHIVO-CLIENTES ABIERTO NO HAY DONDE GRABAR.
004240*--------------------
004250
004260     OPEN INPUT ARCHIVO-LISTA
004270*           SI EL OPEN FALLA NO HAY CORRIDA POSIBLE: NO SE SABE
004280*           QUE ARCHIVOS DE CATALOGO PROCESAR.
004290
004300     EVALUATE TRUE
004310         WHEN 88-FS-LISTA-OK
004320              CONTINUE
004330         WHEN OTHER
004340              DISPLAY 'ERROR EN OPEN ARCHIVO-LISTA FS: ' FS-LISTA
004350              PERFORM 9999-ABEND-PROCESO
004360     END-EVALUATE
004370
004380     OPEN OUTPUT ARCHIVO-CLIENTES
004390*           SI ESTE OPEN FALLA TAMPOCO HAY CORRIDA POSIBLE: NO
004400*           HABRIA DONDE GRABAR NINGUN CLIENTE.
004410
004420     EVALUATE TRUE
004430         WHEN 88-FS-CLIENTES-OK
004440              CONTINUE
004450         WHEN OTHER
004460              DISPLAY 'ERROR EN OPEN ARCHIVO-CLIENTES FS: '
004470                                                      FS-CLIENTES
004480              PERFORM 9999-ABEND-PROCESO
004490     END-EVALUATE.
004500
004510 1200-LEER-LISTA-ARCHIVOS.
004520*    LEE UN RENGLON DE ARCHIVO-LISTA, QUE TRAE UN NOMBRE DE
004530*    ARCHIVO DE CATALOGO POR LINEA (RELATIVO AL DIRECTORIO DE
004540*    TRABAJO DE LA CORRIDA). SE REINICIALIZA WS-NOMBRE-ARCHIVO
004550*    ANTES DE CADA LECTURA PARA QUE NO QUEDEN BYTES DEL NOMBRE
004560*    ANTERIOR SI EL NUEVO ES MAS CORTO (LINE SEQUENTIAL NO
004570*    RELLENA DE ESPACIOS UN READ INTO MAS CORTO QUE EL CAMPO).
004580*-------------------------
004590
004600     INITIALIZE WS-NOMBRE-ARCHIVO
004610
004620     READ ARCHIVO-LISTA INTO WS-NOMBRE-ARCHIVO
004630*           EOF DE ARCHIVO-LISTA ES LA CONDICION NORMAL DE FIN DE
004640*           CORRIDA (VER EL PERFORM...UNTIL 88-FS-LISTA-EOF DE
004650*           MAIN-PROCEDURE); NO ES UN ERROR.
004660
004670*    WS-LEIDOS-LISTA CUENTA RENGLONES LEIDOS DE ARCHIVO-LISTA
004680*    CON EXITO, SEA EL NOMBRE UN .JSON O NO; WS-PROCESADOS-
004690*    ARCHIVO/WS-SALTEADOS-SUFIJO (CARGADOS EN 2000/2050) SON LOS
004700*    QUE DISCRIMINAN POR SUFIJO.
004710     EVALUATE TRUE
004720         WHEN 88-FS-LISTA-OK
004730              ADD 1 TO WS-LEIDOS-LISTA
004740         WHEN 88-FS-LISTA-EOF
004750              CONTINUE
004760         WHEN OTHER
004770              DISPLAY 'ERROR EN READ ARCHIVO-LISTA FS: ' FS-LISTA
004780              PERFORM 9999-ABEND-PROCESO
004790     END-EVALUATE.
004800
004810 2000-PROCESO.
004820*    UNA VUELTA DE ESTE PARRAFO POR CADA RENGLON DE ARCHIVO-LISTA,
004830*    HASTA EOF. CADA RENGLON ES UN NOMBRE DE ARCHIVO CANDIDATO A
004840*    CATALOGO; SOLO SE ABRE Y PROCESA SI TERMINA EN .JSON.
004850*-------------
004860
004870*    CADA RENGLON DE ARCHIVO-LISTA ES UN NOMBRE DE ARCHIVO DE
004880*    CATALOGO CANDIDATO. SOLO SE PROCESAN LOS QUE TERMINAN EN
004890*    .JSON; EL RESTO SE SALTEA SIN AVISO (REGLA DE NEGOCIO).
004900
004910     PERFORM 2050-VALIDA-SUFIJO-JSON.
004920
004930     IF 88-SUFIJO-JSON-OK
004940        PERFORM 2100-PROCESA-ARCHIVO
004950     ELSE
004960        ADD 1 TO WS-SALTEADOS-SUFIJO
004970     END-IF.
004980
004990*    SE VUELVE A LEER ARCHIVO-LISTA ACA, AL FINAL DE 2000-
005000*    PROCESO, PARA QUE EL PERFORM...UNTIL 88-FS-LISTA-EOF DE
005010*    MAIN-PROCEDURE TENGA UN RENGLON NUEVO (O EL EOF) PARA
005020*    EVALUAR EN LA PROXIMA VUELTA.
005030     PERFORM 1200-LEER-LISTA-ARCHIVOS.
005040
005050 2050-VALIDA-SUFIJO-JSON.
005060*------------------------
005070
005080*    LARGO REAL DEL NOMBRE: CANTIDAD DE CARACTERES ANTES DEL
005090*    PRIMER BLANCO (EL CAMPO VIENE RELLENO DE ESPACIOS A LA
005100*    DERECHA, COMO EN TODO ARCHIVO LINE SEQUENTIAL DE LA CASA).
005110
005120     SET 88-SUFIJO-JSON-OK TO FALSE.
005130
005140     MOVE ZERO TO WS-LARGO-NOMBRE.
005150
005160     INSPECT WS-NOMBRE-ARCHIVO TALLYING WS-LARGO-NOMBRE
005170             FOR CHARACTERS BEFORE INITIAL ' '.
005180
005190*    EL NOMBRE TIENE QUE TENER MAS DE 5 BYTES PARA QUE PUEDA
005200*    TERMINAR EN ".json" (5 CARACTERES) Y TODAVIA LE QUEDE AL
005210*    MENOS UN CARACTER DE NOMBRE PROPIO ANTES DEL PUNTO.
005220     IF WS-LARGO-NOMBRE > 5
005230        COMPUTE WS-INICIO-SUFIJO = WS-LARGO-NOMBRE - 4
005240        MOVE WS-NOMBRE-ARCHIVO(WS-INICIO-SUFIJO:5)
005250                                       TO WS-SUFIJO-ARCHIVO
005260        IF WS-SUFIJO-ARCHIVO EQUAL '.json'
005270           SET 88-SUFIJO-JSON-OK TO TRUE
005280        END-IF
005290     END-IF.
005300
005310 2100-PROCESA-ARCHIVO.
005320*    CICLO COMPLETO DE UN ARCHIVO DE CATALOGO: ABRIR, LEER Y
005330*    PARSEAR RENGLON POR RENGLON HASTA EOF, Y CERRAR. CADA
005340*    RENGLON BIEN FORMADO TERMINA ACUMULADO EN LA TABLA DE
005350*    CLIENTES EN MEMORIA (WS-TBL-CLIENTES) A TRAVES DE 2450/2600.
005360*---------------------
005370
005380     PERFORM 2110-ABRIR-CATALOGO.
005390*    SE LEE EL PRIMER RENGLON ACA AFUERA DEL PERFORM...UNTIL DE
005400*    ABAJO PARA QUE UN CATALOGO VACIO (EOF EN LA PRIMERA LECTURA)
005410*    NO ENTRE NUNCA A 2200-PARSEA-LINEA-CATALOGO.
005420
005430     PERFORM 2150-LEER-CATALOGO.
005440
005450     PERFORM 2200-PARSEA-LINEA-CATALOGO
005460         UNTIL 88-FS-CATALOGO-EOF.
005470
005480     PERFORM 2250-CIERRA-CATALOGO.
005490*    ESTE CONTADOR CUENTA ARCHIVOS DE CATALOGO PROCESADOS, NO
005500*    LINEAS NI CLIENTES; SE IMPRIME EN 3200-TOTALES-CONTROL.
005510     ADD 1 TO WS-PROCESADOS-ARCHIVO.
005520
005530 2110-ABRIR-CATALOGO.
005540*--------------------
005550
005560*    UN I/O DE APERTURA QUE FALLA ES FATAL PARA TODA LA CORRIDA
005570*    (NO SE PROCESAN MAS ARCHIVOS DESPUES DE ESTE).
005580
005590*    ARCHIVO-CATALOGO SE ABRE CON ASSIGN DINAMICO (WS-NOMBRE-
005600*    ARCHIVO, VER LA SELECT EN ENVIRONMENT DIVISION), DISTINTO
005610*    PARA CADA NOMBRE LEIDO DE ARCHIVO-LISTA; POR ESO ESTE OPEN
005620*    SE HACE UNA VEZ POR CADA ARCHIVO, NO UNA SOLA VEZ AL
005630*    PRINCIPIO COMO ARCHIVO-LISTA/ARCHIVO-CLIENTES.
005640     OPEN INPUT ARCHIVO-CATALOGO
005650
005660     EVALUATE TRUE
005670         WHEN 88-FS-CATALOGO-OK
005680              CONTINUE
005690         WHEN OTHER
005700              DISPLAY 'ERROR EN OPEN ARCHIVO-CATALOGO FS: '
005710                                                     FS-CATALOGO
005720              DISPLAY 'ARCHIVO: ' WS-NOMBRE-ARCHIVO
005730              PERFORM 9999-ABEND-PROCESO
005740     END-EVALUATE.
005750
005760 2150-LEER-CATALOGO.
005770*    LEE UN RENGLON DEL ARCHIVO DE CATALOGO EN CURSO (UN OBJETO
005780*    JSON POR RENGLON). SE REINICIALIZA WS-LINEA-CATALOGO ANTES
005790*    DE CADA READ POR LA MISMA RAZON QUE EN 1200: SI EL RENGLON
005800*    NUEVO ES MAS CORTO QUE EL ANTERIOR, LOS BYTES QUE SOBRAN
005810*    DEL RENGLON VIEJO QUEDARIAN PEGADOS Y ROMPERIAN EL PARSEO
005820*    POR PUNTERO DE 2210-DESARMA-LINEA-JSON.
005830*-------------------
005840
005850     INITIALIZE WS-LINEA-CATALOGO
005860
005870     READ ARCHIVO-CATALOGO INTO WS-LINEA-CATALOGO
005880*           EOF DE ARCHIVO-CATALOGO ES NORMAL (CADA ARCHIVO DE
005890*           CATALOGO TIENE SU PROPIO FIN); NO CORTA LA CORRIDA,
005900*           SOLO TERMINA EL PERFORM...UNTIL DE 2100-PROCESA-
005910*           ARCHIVO PARA ESTE ARCHIVO EN PARTICULAR.
005920
005930     EVALUATE TRUE
005940         WHEN 88-FS-CATALOGO-OK
005950              ADD 1 TO WS-LEIDAS-LINEAS
005960         WHEN 88-FS-CATALOGO-EOF
005970              CONTINUE
005980         WHEN OTHER
005990              DISPLAY 'ERROR EN READ ARCHIVO-CATALOGO FS: '
006000                                                     FS-CATALOGO
006010              DISPLAY 'ARCHIVO: ' WS-NOMBRE-ARCHIVO
006020              PERFORM 9999-ABEND-PROCESO
006030     END-EVALUATE.
006040
006050 2200-PARSEA-LINEA-CATALOGO.
006060*---------------------------
006070
006080*    UNA LINEA QUE NO SE PUEDE PARSEAR SE SALTEA Y SE AVISA POR
006090*    CONSOLA; NO ES FATAL PARA EL ARCHIVO (REGLA DE NEGOCIO).
006100
006110     IF NOT 88-FS-CATALOGO-EOF
006120        PERFORM 2210-DESARMA-LINEA-JSON
006130        IF 88-LINEA-CATALOGO-OK
006140           PERFORM 2450-EXPLOTA-WATCHED-BY
006150        ELSE
006160*           WS-LEIDAS-LINEAS YA SE SUMO EN 2150 AL LEER ESTE
006170*           RENGLON; ACA SOLO SE SUMA EL CONTADOR DE LINEAS
006180*           MAL PARSEADAS PARA EL TOTAL DE CONTROL DE 3200.
006190           ADD 1 TO WS-LINEAS-MAL-PARSEADAS
006200           DISPLAY 'LINEA DE CATALOGO MAL FORMADA, SE SALTEA. '
006210                   'ARCHIVO: ' WS-NOMBRE-ARCHIVO
006220                   ' LINEA NRO: ' WS-LEIDAS-LINEAS
006230        END-IF
006240        PERFORM 2150-LEER-CATALOGO
006250     END-IF.
006260
006270 2210-DESARMA-LINEA-JSON.
006280*    LOS CAMPOS SE SACAN EN EL ORDEN FIJO movieId, title,
006290*    yearOfRelease, watchedBy PORQUE ASI LOS ESCRIBE EL GENERADOR
006300*    DE CATALOGO; SI ALGUN DIA CAMBIARA EL ORDEN DE LOS CAMPOS EN
006310*    EL JSON DE ORIGEN, ESTE PARRAFO TENDRIA QUE REVISARSE (NO HAY
006320*    BUSQUEDA POR NOMBRE DE ETIQUETA INDEPENDIENTE DE POSICION).
006330*------------------------
006340
006350*    DESARMA A MANO, CAMPO POR CAMPO EN EL ORDEN FIJO EN QUE LOS
006360*    ENTREGA EL GENERADOR DE CATALOGO, LA LINEA JSON DE ENTRADA.
006370*    NO HAY VERBO JSON EN COBOL: SE BUSCA CADA ETIQUETA CON
006380*    UNSTRING Y SE AVANZA EL PUNTERO WS-PTR-LINEA. SI NO SE
006390*    ENCUENTRA UNA ETIQUETA ESPERADA, LA LINEA SE DA POR MAL
006400*    FORMADA (88-LINEA-CATALOGO-OK QUEDA EN 'N').
006410
006420*    SE ARRANCA CON 88-LINEA-CATALOGO-OK EN FALSE Y SOLO SE
006430*    PONE EN TRUE AL FINAL, CUANDO LAS CUATRO EXTRACCIONES
006440*    (2220/2225/2230/2240) TERMINARON SIN PROBLEMAS.
006450     SET 88-LINEA-CATALOGO-OK TO FALSE.
006460
006470     INITIALIZE MOV-REG-CATALOGO.
006480
006490*    WS-LARGO-LINEA SE CALCULA AQUI CONTANDO CARACTERES ANTES
006500*    DEL PRIMER GRUPO DE BLANCOS DE RELLENO, POR LA MISMA RAZON
006510*    QUE WS-LARGO-NOMBRE EN 2050: LINE SEQUENTIAL RELLENA EL
006520*    CAMPO DE ENTRADA CON ESPACIOS Y HAY QUE SABER DONDE
006530*    TERMINA EL JSON REAL PARA NO DEJAR AVANZAR LOS PUNTEROS
006540*    MAS ALLA DE ESE LIMITE.
006550     MOVE ZERO TO WS-LARGO-LINEA.
006560
006570     INSPECT WS-LINEA-CATALOGO TALLYING WS-LARGO-LINEA
006580             FOR CHARACTERS BEFORE INITIAL '   '.
006590
006600*    LAS CUATRO EXTRACCIONES SE ENCADENAN CON IF 88-LINEA-
006610*    CATALOGO-OK EN VEZ DE UN SOLO IF AL FINAL: EN CUANTO UNA
006620*    ETIQUETA ESPERADA FALTA, LAS SIGUIENTES NI SE INTENTAN
006630*    (EVITA BUSCAR SOBRE UN WS-PTR-LINEA QUE YA QUEDO INVALIDO).
006640     IF WS-LARGO-LINEA > 0
006650        MOVE 1 TO WS-PTR-LINEA
006660        PERFORM 2220-EXTRAE-MOVIE-ID
006670        IF 88-LINEA-CATALOGO-OK
006680           PERFORM 2225-EXTRAE-TITULO
006690        END-IF
006700        IF 88-LINEA-CATALOGO-OK
006710           PERFORM 2230-EXTRAE-ANIO
006720        END-IF
006730        IF 88-LINEA-CATALOGO-OK
006740           PERFORM 2240-EXPLOTA-ARREGLO-WATCHED
006750        END-IF
006760     END-IF.
006770
006780 2220-EXTRAE-MOVIE-ID.
006790*    BUSCA LA ETIQUETA "movieId":" Y EXTRAE EL VALOR HASTA LA
006800*    PROXIMA COMILLA. SI NO APARECE LA ETIQUETA EN EL RESTO DEL
006810*    RENGLON (WS-PTR-LINEA NO AVANZA), LA LINEA QUEDA MAL FORMADA.
006820*---------------------
006830
006840     MOVE WS-PTR-LINEA TO WS-PTR-ANT.
006850
006860     MOVE SPACES TO WS-VALOR-EXTRAIDO.
006870
006880     UNSTRING WS-LINEA-CATALOGO DELIMITED BY '"movieId":"'
006890         INTO WS-VALOR-EXTRAIDO
006900         WITH POINTER WS-PTR-LINEA.
006910
006920*    SI EL PRIMER UNSTRING NO ENCONTRO LA ETIQUETA, WS-PTR-LINEA
006930*    QUEDA IGUAL A WS-PTR-ANT (NO AVANZO): ESA ES LA SEÑAL DE
006940*    ETIQUETA AUSENTE QUE SE CHEQUEA ABAJO, JUNTO CON EL LIMITE
006950*    WS-LARGO-LINEA PARA NO LEER MAS ALLA DEL RENGLON.
006960     IF WS-PTR-LINEA > WS-PTR-ANT
006970        AND WS-PTR-LINEA <= WS-LARGO-LINEA
006980        UNSTRING WS-LINEA-CATALOGO DELIMITED BY '"'
006990            INTO MOV-ID
007000            WITH POINTER WS-PTR-LINEA
007010        SET 88-LINEA-CATALOGO-OK TO TRUE
007020     ELSE
007030        SET 88-LINEA-CATALOGO-OK TO FALSE
007040     END-IF.
007050
007060 2225-EXTRAE-TITULO.
007070*    MISMO MECANISMO DE 2220 PERO PARA LA ETIQUETA "title":".
007080*    EL TITULO PUEDE TRAER CUALQUIER TEXTO ENTRE COMILLAS; SI EL
007090*    JSON DE ORIGEN ALGUNA VEZ TRAE COMILLAS ESCAPADAS DENTRO DEL
007100*    TITULO, ESTE UNSTRING SIMPLE LAS TOMARIA COMO FIN DE CAMPO
007110*    (LIMITACION CONOCIDA, NO HAY VERBO JSON EN COBOL).
007120*-------------------
007130
007140*    SE GUARDA WS-PTR-LINEA EN WS-PTR-ANT ANTES DE CADA
007150*    UNSTRING DE BUSQUEDA DE ETIQUETA, SIEMPRE POR LA MISMA
007160*    RAZON: PODER DETECTAR SI EL PUNTERO AVANZO O NO.
007170     MOVE WS-PTR-LINEA TO WS-PTR-ANT.
007180
007190     UNSTRING WS-LINEA-CATALOGO DELIMITED BY '"title":"'
007200         INTO WS-VALOR-EXTRAIDO
007210         WITH POINTER WS-PTR-LINEA.
007220
007230*    MISMO CHEQUEO DE WS-PTR-ANT/WS-LARGO-LINEA QUE EN 2220; SE
007240*    REPITE EN CADA EXTRACCION PORQUE CADA UNA PUEDE FALLAR POR
007250*    SU CUENTA, INDEPENDIENTEMENTE DE LAS ANTERIORES.
007260     IF WS-PTR-LINEA > WS-PTR-ANT
007270        AND WS-PTR-LINEA <= WS-LARGO-LINEA
007280        UNSTRING WS-LINEA-CATALOGO DELIMITED BY '"'
007290            INTO MOV-TITULO
007300            WITH POINTER WS-PTR-LINEA
007310        SET 88-LINEA-CATALOGO-OK TO TRUE
007320     ELSE
007330        SET 88-LINEA-CATALOGO-OK TO FALSE
007340     END-IF.
007350
007360 2230-EXTRAE-ANIO.
007370*    EXTRAE EL VALOR NUMERICO DE "yearOfRelease": (SIN COMILLAS,
007380*    A DIFERENCIA DE movieId/title) HASTA LA PROXIMA COMA.
007390*-----------------
007400
007410     MOVE WS-PTR-LINEA TO WS-PTR-ANT.
007420
007430     UNSTRING WS-LINEA-CATALOGO DELIMITED BY '"yearOfRelease":'
007440         INTO WS-VALOR-EXTRAIDO
007450         WITH POINTER WS-PTR-LINEA.
007460
007470*    MOV-ANIO-ALFA ES LA VISTA ALFANUMERICA DE MOV-ANIO (VER
007480*    REDEFINES EN WREGMOVCAT): EL UNSTRING CARGA LOS DIGITOS
007490*    COMO TEXTO PORQUE UNSTRING NO PUEDE ENTREGAR DIRECTO A UN
007500*    CAMPO NUMERICO; MOV-ANIO QUEDA DISPONIBLE DE INMEDIATO
007510*    PARA USO NUMERICO SIN UN MOVE ADICIONAL.
007520     IF WS-PTR-LINEA > WS-PTR-ANT
007530        AND WS-PTR-LINEA <= WS-LARGO-LINEA
007540        UNSTRING WS-LINEA-CATALOGO DELIMITED BY ','
007550            INTO MOV-ANIO-ALFA
007560            WITH POINTER WS-PTR-LINEA
007570        SET 88-LINEA-CATALOGO-OK TO TRUE
007580     ELSE
007590        SET 88-LINEA-CATALOGO-OK TO FALSE
007600     END-IF.
007610
007620 2240-EXPLOTA-ARREGLO-WATCHED.
007630*    WCN-MAX-WATCHED-POR-PELI (VER WREGMOVCAT) ES EL TOPE DE
007640*    CLIENTES QUE SE GUARDAN POR PELICULA DENTRO DE ESTE PARSEO;
007650*    NO TIENE NADA QUE VER CON WCN-MAX-PELIS-CLIENTE (TOPE DE
007660*    PELICULAS POR CLIENTE EN WTBLCLIACU) NI CON WCN-MAX-PELIS-
007670*    SALIDA (TOPE DE PELICULAS POR CLIENTE EN EL REGISTRO DE
007680*    SALIDA, WREGCLISAL): SON TRES TOPES DISTINTOS PARA TRES
007690*    TABLAS DISTINTAS.
007700*-----------------------------
007710
007720*    RECORRE EL ARREGLO watchedBy DE LA LINEA, UNA ENTRADA POR
007730*    VEZ, HASTA QUE NO QUEDEN MAS OBJETOS {...}. SI LA PELICULA
007740*    TRAE MAS ENTRADAS QUE WCN-MAX-WATCHED-POR-PELI, LAS QUE
007750*    SOBRAN SE DESCARTAN (VER 2245, NUNCA SE ESCRIBE FUERA DE LA
007760*    TABLA) Y SE AVISA UNA SOLA VEZ AL TERMINAR DE RECORRER.
007770
007780*    MOV-CANT-WATCHED-BY Y WS-WATCHED-DESCARTADOS SE REINICIAN
007790*    EN CERO ACA PORQUE EL PARRAFO SE EJECUTA UNA VEZ POR
007800*    PELICULA (ES DECIR, UNA VEZ POR RENGLON DE CATALOGO); EL
007810*    ARREGLO MOV-WATCHED-BY SE REUSA ENTERO DE UNA PELICULA A
007820*    LA SIGUIENTE.
007830    MOVE ZERO TO MOV-CANT-WATCHED-BY.
007840
007850    MOVE ZERO TO WS-WATCHED-DESCARTADOS.
007860
007870*    CADA VUELTA DE 2245 CONSUME UNA ENTRADA DEL ARREGLO
007880*    watchedBy Y AVANZA WS-PTR-LINEA; EL PERFORM TERMINA CUANDO
007890*    EL PUNTERO LLEGA AL FINAL DEL RENGLON (VER EL IF DE CORTE
007900*    DENTRO DE 2245 CUANDO YA NO HAY MAS ENTRADAS).
007910    PERFORM 2245-EXTRAE-UNA-ENTRADA-WATCHED
007920        UNTIL WS-PTR-LINEA > WS-LARGO-LINEA.
007930
007940    IF WS-WATCHED-DESCARTADOS > 0
007950       DISPLAY 'TABLA WATCHED-BY EXCEDIDA PARA LA PELICULA '
007960               MOV-ID ' SE DESCARTAN ' WS-WATCHED-DESCARTADOS
007970               ' ENTRADAS'
007980    END-IF.
007990
008000 2245-EXTRAE-UNA-ENTRADA-WATCHED.
008010*    CADA ENTRADA DEL ARREGLO TRAE customerId, movieId (IGNORADO,
008020*    VER 2450), rating Y watchDate. EL rating QUE NO VIENE
008030*    NUMERICO (CAMPO VACIO O CORRUPTO) SE DEJA EN CERO EN VEZ DE
008040*    RECHAZAR TODA LA ENTRADA: EL CLIENTE Y LA PELICULA SIGUEN
008050*    SIENDO VALIDOS AUNQUE NO SE SEPA EL PUNTAJE (REGLA DE
008060*    NEGOCIO).
008070*--------------------------------
008080
008090*    SI LA TABLA MOV-WATCHED-BY YA ALCANZO SU TOPE, SE CHEQUEA
008100*    ANTES DE GRABAR (MISMO CRITERIO DE 2660/2700): LA ENTRADA
008110*    DE MAS SE CUENTA EN WS-WATCHED-DESCARTADOS Y NO SE GRABA,
008120*    NUNCA SE ESCRIBE UNA ENTRADA 201 EN UNA TABLA OCCURS 200.
008130
008140    MOVE WS-PTR-LINEA TO WS-PTR-ANT.
008150
008160    UNSTRING WS-LINEA-CATALOGO DELIMITED BY '"customerId":"'
008170        INTO WS-VALOR-EXTRAIDO
008180        WITH POINTER WS-PTR-LINEA.
008190
008200    IF WS-PTR-LINEA = WS-PTR-ANT OR WS-PTR-LINEA > WS-LARGO-LINEA
008210*       NO HAY MAS ENTRADAS EN EL ARREGLO watchedBy
008220        MOVE WS-LARGO-LINEA TO WS-PTR-LINEA
008230        ADD 1               TO WS-LARGO-LINEA
008240    ELSE
008250        IF MOV-CANT-WATCHED-BY NOT < WCN-MAX-WATCHED-POR-PELI
008260           ADD 1 TO WS-WATCHED-DESCARTADOS
008270        ELSE
008280           ADD 1 TO MOV-CANT-WATCHED-BY
008290           SET IDX-WLOG TO MOV-CANT-WATCHED-BY
008300*       SE GUARDA customerId EN WLOG-CLI-ID PORQUE 2600-
008310*       ACUMULA-WATCHED-BY LO VA A NECESITAR PARA BUSCAR O
008320*       CREAR EL CLIENTE EN WS-TBL-CLIENTES.
008330           UNSTRING WS-LINEA-CATALOGO DELIMITED BY '"'
008340               INTO WLOG-CLI-ID(IDX-WLOG)
008350               WITH POINTER WS-PTR-LINEA
008360           UNSTRING WS-LINEA-CATALOGO DELIMITED BY '"movieId":"'
008370               INTO WS-VALOR-EXTRAIDO
008380               WITH POINTER WS-PTR-LINEA
008390           UNSTRING WS-LINEA-CATALOGO DELIMITED BY '"'
008400               INTO WLOG-MOV-ID-DUP(IDX-WLOG)
008410               WITH POINTER WS-PTR-LINEA
008420*       WLOG-MOV-ID-DUP NO SE USA EN NINGUN LADO MAS ALLA DE
008430*       ESTA EXTRACCION (VER 2450-EXPLOTA-WATCHED-BY): EL
008440*       MOVIE-ID QUE CUENTA ES SIEMPRE MOV-ID, EL DE LA
008450*       PELICULA PADRE, POR SI ALGUN DIA EL GENERADOR DE
008460*       CATALOGO LOS DEJARA DESINCRONIZADOS.
008470           UNSTRING WS-LINEA-CATALOGO DELIMITED BY '"rating":'
008480               INTO WS-VALOR-EXTRAIDO
008490               WITH POINTER WS-PTR-LINEA
008500           UNSTRING WS-LINEA-CATALOGO DELIMITED BY ','
008510               INTO WLOG-RATING-ALFA(IDX-WLOG)
008520               WITH POINTER WS-PTR-LINEA
008530           IF WLOG-RATING-ALFA(IDX-WLOG) NOT NUMERIC
008540              MOVE '0' TO WLOG-RATING-ALFA(IDX-WLOG)
008550           END-IF
008560*       EL RATING SE EXTRAE COMO ALFA (WLOG-RATING-ALFA) Y SE
008570*       REDEFINE COMO NUMERICO (WLOG-RATING-NUM, VER
008580*       WTBLCLIACU) PORQUE UNSTRING SIEMPRE DEJA UN CAMPO
008590*       ALFANUMERICO; EL IF DE ARRIBA EVITA UN CAMPO NO
008600*       NUMERICO ANTES DE USARLO COMO 9(01) MAS ADELANTE EN
008610*       2700-AGREGA-PELICULA-VISTA.
008620*       WLOG-FECHA-VISTA QUEDA EN AAAA-MM-DD, TAL COMO LA
008630*       ENTREGA EL GENERADOR DE CATALOGO (VER LA REVISION Y2K
008640*       DE LA HISTORIA): NO HACE FALTA REACOMODAR EL FORMATO.
008650           UNSTRING WS-LINEA-CATALOGO DELIMITED BY '"watchDate":"'
008660               INTO WS-VALOR-EXTRAIDO
008670               WITH POINTER WS-PTR-LINEA
008680           UNSTRING WS-LINEA-CATALOGO DELIMITED BY '"'
008690               INTO WLOG-FECHA-VISTA(IDX-WLOG)
008700               WITH POINTER WS-PTR-LINEA
008710        END-IF
008720    END-IF.
008730
008740 2250-CIERRA-CATALOGO.
008750*---------------------
008760
008770     CLOSE ARCHIVO-CATALOGO.
008780*           UN CLOSE QUE FALLA SE AVISA PERO NO ES FATAL: YA SE
008790*           TERMINO DE LEER TODO LO UTIL DEL ARCHIVO.
008800
008810     EVALUATE TRUE
008820         WHEN 88-FS-CATALOGO-OK
008830              CONTINUE
008840         WHEN OTHER
008850              DISPLAY 'ERROR EN CLOSE ARCHIVO-CATALOGO FS: '
008860                                                     FS-CATALOGO
008870     END-EVALUATE.
008880
008890 2450-EXPLOTA-WATCHED-BY.
008900*------------------------
008910
008920*    UNA ENTRADA WATCHED-BY POR VEZ SE CONVIERTE EN UNA LINEA DE
008930*    LA SALIDA POR CLIENTE (2600-ACUMULA-WATCHED-BY). EL MOVIE-ID
008940*    PROPIO DE LA ENTRADA (WLOG-MOV-ID-DUP) NO SE USA: SE TOMAN
008950*    MOV-ID/MOV-TITULO/MOV-ANIO-NUM DE LA PELICULA PADRE.
008960
008970     PERFORM 2600-ACUMULA-WATCHED-BY
008980         VARYING IDX-WLOG FROM 1 BY 1
008990         UNTIL IDX-WLOG > MOV-CANT-WATCHED-BY.
009000
009010 2600-ACUMULA-WATCHED-BY.
009020*    POR CADA ENTRADA watchedBy DE LA PELICULA SE BUSCA (O SE
009030*    CREA) EL CLIENTE EN LA TABLA EN MEMORIA Y SE LE AGREGA LA
009040*    PELICULA A SU LISTA. SI LA TABLA DE CLIENTES YA ESTA LLENA
009050*    (IDX-CLI QUEDO EN WCN-MAX-CLIENTES + 1 DESDE 2660) NO SE
009060*    AGREGA NADA: EL AVISO YA SE DIO EN 2660-ALTA-CLIENTE-NUEVO.
009070*------------------------
009080
009090     PERFORM 2650-BUSCA-O-CREA-CLIENTE.
009100*        DESPUES DE ESTE PERFORM, IDX-CLI QUEDA POSICIONADO EN
009110*        LA FILA DEL CLIENTE (EXISTENTE O RECIEN CREADO) O EN
009120*        WCN-MAX-CLIENTES + 1 SI LA TABLA YA ESTABA LLENA Y NO
009130*        SE PUDO CREAR (VER 2660-ALTA-CLIENTE-NUEVO).
009140
009150     IF IDX-CLI NOT > WCN-MAX-CLIENTES
009160        PERFORM 2700-AGREGA-PELICULA-VISTA
009170     END-IF.
009180
009190 2650-BUSCA-O-CREA-CLIENTE.
009200*    SEARCH SIMPLE (NO SEARCH ALL) PORQUE LA TABLA NO ESTA
009210*    ORDENADA POR CLI-ID, SOLO EN ORDEN DE APARICION (VER LA
009220*    HISTORIA DEL 09/02/2011). RECORRE TODA WS-CLI-ENTRY CADA VEZ,
009230*    LO QUE ES ACEPTABLE PARA LOS VOLUMENES DE ESTA CORRIDA PERO
009240*    NO ESCALARIA A UNA TABLA DE CLIENTES MUCHO MAS GRANDE.
009250*--------------------------
009260
009270*    BUSQUEDA POR CLI-ID EXACTO (SIN NORMALIZAR NI RECORTAR, VER
009280*    HISTORIA DEL COPY). SI NO SE ENCUENTRA SE DA DE ALTA AL
009290*    FINAL DE LA TABLA, SALVO QUE YA ESTE LLENA.
009300
009310*    SET IDX-CLI TO 1 ANTES DEL SEARCH PORQUE SEARCH SIMPLE
009320*    ARRANCA DESDE EL VALOR ACTUAL DEL INDICE, NO DESDE EL
009330*    PRINCIPIO DE LA TABLA (A DIFERENCIA DE SEARCH ALL).
009340     SET IDX-CLI TO 1.
009350
009360     SEARCH WS-CLI-ENTRY
009370         AT END
009380*             AT END DEJA IDX-CLI EN WS-CANT-CLIENTES + 1, QUE
009390*             ES EXACTAMENTE DONDE 2660-ALTA-CLIENTE-NUEVO
009400*             NECESITA PARARSE PARA AGREGAR EL CLIENTE NUEVO.
009410              PERFORM 2660-ALTA-CLIENTE-NUEVO
009420         WHEN CLI-ID(IDX-CLI) EQUAL WLOG-CLI-ID(IDX-WLOG)
009430              CONTINUE
009440     END-SEARCH.
009450
009460 2660-ALTA-CLIENTE-NUEVO.
009470*    SI LA TABLA WS-TBL-CLIENTES YA ESTA LLENA (WCN-MAX-CLIENTES,
009480*    VER WTBLCLIACU) SE AVISA POR CONSOLA Y SE DEJA IDX-CLI UN
009490*    LUGAR POR ENCIMA DEL TOPE PARA QUE 2600-ACUMULA-WATCHED-BY
009500*    DETECTE LA CONDICION (IDX-CLI NOT > WCN-MAX-CLIENTES) Y NO
009510*    INTENTE GRABAR LA PELICULA DE UN CLIENTE QUE NUNCA SE CREO.
009520*------------------------
009530
009540     IF WS-CANT-CLIENTES NOT < WCN-MAX-CLIENTES
009550        DISPLAY 'TABLA DE CLIENTES EXCEDIDA, SE IGNORA CLIENTE '
009560                WLOG-CLI-ID(IDX-WLOG)
009570        SET IDX-CLI TO WCN-MAX-CLIENTES
009580        SET IDX-CLI UP BY 1
009590     ELSE
009600*        CLI-CANT-PELIS SE DEJA EN CERO ACA, AL CREAR EL
009610*        CLIENTE; 2700-AGREGA-PELICULA-VISTA LO VA SUMANDO DE A
009620*        UNO POR CADA watchedBy QUE LE CORRESPONDA MAS ADELANTE.
009630        ADD 1 TO WS-CANT-CLIENTES
009640        SET IDX-CLI TO WS-CANT-CLIENTES
009650        MOVE WLOG-CLI-ID(IDX-WLOG) TO CLI-ID(IDX-CLI)
009660        MOVE ZERO                 TO CLI-CANT-PELIS(IDX-CLI)
009670     END-IF.
009680
009690 2700-AGREGA-PELICULA-VISTA.
009700*---------------------------
009710
009720*    SE AGREGA SIEMPRE AL FINAL, SIN BUSCAR SI EL CLIENTE YA HABIA
009730*    VISTO LA MISMA PELICULA: NO HAY DEDUPLICACION (REGLA DE
009740*    NEGOCIO).
009750
009760     IF CLI-CANT-PELIS(IDX-CLI) NOT < WCN-MAX-PELIS-CLIENTE
009770*        ESTE TOPE (WCN-MAX-PELIS-CLIENTE DE WTBLCLIACU) ES EL
009780*        QUE DE VERDAD LIMITA CUANTAS PELICULAS QUEDAN EN LA
009790*        SALIDA POR CLIENTE; EL TOPE DE 3155-COPIA-PELICULA-
009800*        SALIDA (WCN-MAX-PELIS-SALIDA) ES SOLO UN RESGUARDO
009810*        QUE NUNCA DEBERIA DISPARAR SI AMBOS TOPES COINCIDEN.
009820        DISPLAY 'TOPE DE PELICULAS POR CLIENTE ALCANZADO PARA '
009830                CLI-ID(IDX-CLI) ', SE IGNORA LA PELICULA ' MOV-ID
009840     ELSE
009850*        SE AGREGA LA PELICULA EN LA PRIMERA POSICION LIBRE
009860*        DEL OCCURS DE ESTE CLIENTE (CLI-CANT-PELIS RECIEN
009870*        INCREMENTADO PASA A SER EL INDICE DE LA NUEVA FILA).
009880        ADD 1 TO CLI-CANT-PELIS(IDX-CLI)
009890        SET IDX-PELI TO CLI-CANT-PELIS(IDX-CLI)
009900        MOVE MOV-ID       TO CLIPEL-MOV-ID(IDX-CLI IDX-PELI)
009910        MOVE MOV-TITULO   TO CLIPEL-TITULO(IDX-CLI IDX-PELI)
009920        MOVE MOV-ANIO-NUM TO CLIPEL-ANIO(IDX-CLI IDX-PELI)
009930        MOVE WLOG-RATING-NUM(IDX-WLOG)
009940                          TO CLIPEL-RATING(IDX-CLI IDX-PELI)
009950        MOVE WLOG-FECHA-VISTA(IDX-WLOG)
009960                          TO CLIPEL-FECHA(IDX-CLI IDX-PELI)
009970     END-IF.
009980
009990 3000-FINALIZAR.
010000*---------------
010010
010020     PERFORM 3100-GRABA-CLIENTES.
010030
010040     PERFORM 3200-TOTALES-CONTROL.
010050
010060*    SALTA AL CIERRE DE ARCHIVOS COMPARTIDO CON 9999-ABEND-
010070*    PROCESO EN VEZ DE UN PERFORM: LAS DOS SALIDAS DE LA CORRIDA
010080*    (NORMAL Y ABORTADA) CIERRAN Y PARAN POR EL MISMO CAMINO.
010090     GO TO 3300-CIERRA-ARCHIVOS.
010100
010110 3100-GRABA-CLIENTES.
010120*    RECORRE TODA LA TABLA EN MEMORIA, UN CLIENTE POR VEZ, Y LO
010130*    GRABA EN ARCHIVO-CLIENTES (ACCESS RANDOM, VER 09/02/2011 EN
010140*    LA HISTORIA). NO SE ORDENA LA TABLA POR CLI-ID ANTES DE
010150*    GRABAR: CON ACCESS RANDOM NO HACE FALTA, A DIFERENCIA DE LO
010160*    QUE HARIA FALTA SI ARCHIVO-CLIENTES FUERA SEQUENTIAL.
010170*--------------------
010180
010190*    PERFORM...VARYING RECORRE LA TABLA DE ARRIBA HACIA ABAJO,
010200*    EN EL MISMO ORDEN DE APARICION EN QUE LOS CLIENTES SE
010210*    FUERON DANDO DE ALTA EN 2660-ALTA-CLIENTE-NUEVO.
010220     SET IDX-CLI TO 1.
010230
010240     PERFORM 3150-GRABA-UN-CLIENTE
010250         VARYING IDX-CLI FROM 1 BY 1
010260         UNTIL IDX-CLI > WS-CANT-CLIENTES.
010270
010280 3150-GRABA-UN-CLIENTE.
010290*    SE INICIALIZA CLI-REG-SALIDA ANTES DE ARMARLO PARA QUE LOS
010300*    CAMPOS DE PELICULAS QUE NO SE USAN (EL CLIENTE VIO MENOS DE
010310*    WCN-MAX-PELIS-SALIDA PELICULAS) QUEDEN EN BLANCO/CERO EN VEZ
010320*    DE CONSERVAR BASURA DEL CLIENTE GRABADO EN LA VUELTA ANTERIOR
010330*    DEL PERFORM...VARYING DE 3100.
010340*----------------------
010350
010360*    UNA FALLA DE GRABACION DE UN CLIENTE NO ES FATAL: SE ANOTA
010370*    EN WS-TBL-FALLOS Y SE SIGUE CON EL SIGUIENTE (REGLA DE
010380*    NEGOCIO). EL AVISO DE PROGRESO SE EMITE CADA 1000 CLIENTES
010390*    GRABADOS CON EXITO.
010400
010410     INITIALIZE CLI-REG-SALIDA.
010420
010430     MOVE CLI-ID(IDX-CLI)          TO CLI-ID-SAL.
010440     MOVE CLI-CANT-PELIS(IDX-CLI)  TO CLI-CANT-PELIS-SAL.
010450
010460*    SE COPIAN TANTAS PELICULAS COMO TENGA ESTE CLIENTE
010470*    (CLI-CANT-PELIS), NUNCA LAS WCN-MAX-PELIS-SALIDA COMPLETAS
010480*    DEL OCCURS DE SALIDA; EL RESTO DEL ARREGLO QUEDA COMO LO
010490*    DEJO EL INITIALIZE DE ARRIBA.
010500     PERFORM 3155-COPIA-PELICULA-SALIDA
010510         VARYING IDX-PELI FROM 1 BY 1
010520         UNTIL IDX-PELI > CLI-CANT-PELIS(IDX-CLI).
010530
010540*    CLI-REG-SALIDA-FD ES EL REGISTRO DEL LADO DEL FD (VER LA
010550*    REDEFINES/ALINEACION CON CLI-ID-SAL EN LA SELECT DE
010560*    ARCHIVO-CLIENTES); EL WRITE...FROM LO ARMA A PARTIR DEL
010570*    AREA DE TRABAJO CLI-REG-SALIDA QUE SE VENIA LLENANDO.
010580     WRITE CLI-REG-SALIDA-FD FROM CLI-REG-SALIDA.
010590
010600*    EL AVISO DE PROGRESO SOLO SE CUENTA SOBRE GRABACIONES CON
010610*    EXITO (WHEN 88-FS-CLIENTES-OK); UN CLIENTE FALLADO PASA
010620*    POR 3170-ANOTA-FALLO EN VEZ DE SUMAR AL CONTADOR DE
010630*    PROGRESO.
010640     EVALUATE TRUE
010650         WHEN 88-FS-CLIENTES-OK
010660              ADD 1 TO WS-GRABADOS-CLIENTES
010670              PERFORM 3160-AVISA-PROGRESO
010680         WHEN OTHER
010690              DISPLAY 'ERROR WRITE ARCHIVO-CLIENTES FS: '
010700                                                     FS-CLIENTES
010710              PERFORM 3170-ANOTA-FALLO
010720     END-EVALUATE.
010730
010740 3155-COPIA-PELICULA-SALIDA.
010750*----------------------------
010760
010770*    EL TOPE DE CLI-REG-SALIDA ES WCN-MAX-PELIS-SALIDA (VER
010780*    WREGCLISAL). DEBE COINCIDIR CON WCN-MAX-PELIS-CLIENTE DE
010790*    WTBLCLIACU, ASI QUE ESTE CHEQUEO NUNCA DEBERIA DISPARAR,
010800*    PERO SE DEJA COMO RESGUARDO DEL OCCURS DE SALIDA.
010810*    SE COPIA CAMPO POR CAMPO DESDE LA TABLA EN MEMORIA AL
010820*    REGISTRO DE SALIDA PORQUE LOS DOS OCCURS (CLIPEL-MOV-ID Y
010830*    CLIPEL-MOV-ID-SAL) VIVEN EN GRUPOS DISTINTOS CON SUBINDICES
010840*    DISTINTOS (IDX-CLI/IDX-PELI CONTRA IDX-PELI-SAL); NO SE
010850*    PUEDE HACER UN MOVE DE GRUPO COMPLETO.
010860     IF IDX-PELI NOT > WCN-MAX-PELIS-SALIDA
010870         SET IDX-PELI-SAL TO IDX-PELI
010880         MOVE CLIPEL-MOV-ID(IDX-CLI IDX-PELI)
010890                         TO CLIPEL-MOV-ID-SAL(IDX-PELI-SAL)
010900         MOVE CLIPEL-TITULO(IDX-CLI IDX-PELI)
010910                         TO CLIPEL-TITULO-SAL(IDX-PELI-SAL)
010920         MOVE CLIPEL-ANIO(IDX-CLI IDX-PELI)
010930                         TO CLIPEL-ANIO-SAL(IDX-PELI-SAL)
010940         MOVE CLIPEL-RATING(IDX-CLI IDX-PELI)
010950                         TO CLIPEL-RATING-SAL(IDX-PELI-SAL)
010960         MOVE CLIPEL-FECHA(IDX-CLI IDX-PELI)
010970                         TO CLIPEL-FECHA-SAL(IDX-PELI-SAL)
010980     END-IF.
010990
011000 3160-AVISA-PROGRESO.
011010*--------------------
011020
011030*    EL AVISO SALE CADA 1000 CLIENTES GRABADOS CON EXITO. EN VEZ
011040*    DE DIVIDIR, SE LLEVA UN CONTADOR CHICO QUE SE REINICIA SOLO
011050*    (ASI LO HACIA LA CASA ANTES DE TENER FUNCIONES INTRINSECAS).
011060
011070     ADD 1 TO WS-CONTADOR-PROGRESO.
011080*           WS-CONTADOR-PROGRESO ES UN 77 APARTE DE WS-GRABADOS-
011090*           CLIENTES (QUE NUNCA SE REINICIA) PORQUE EL AVISO TIENE
011100*           QUE SALIR CADA 1000, NO SOLO LA PRIMERA VEZ QUE SE
011110*           LLEGA A 1000.
011120
011130*    SE COMPARA CONTRA 1000 EN VEZ DE USAR UN INTRINSECO
011140*    FUNCTION MOD, QUE ESTE COMPILADOR NO OFRECIA EN LA EPOCA
011150*    EN QUE SE ESCRIBIO ESTE AVISO (VER HISTORIA DEL
011160*    08/09/2004).
011170*    SE REINICIALIZA WS-CONTADOR-PROGRESO A CERO DESPUES DE
011180*    MOSTRAR EL AVISO (MAS ABAJO EN ESTE MISMO PARRAFO) PARA
011190*    QUE EL PROXIMO AVISO SALGA RECIEN DENTRO DE OTROS 1000
011200*    CLIENTES GRABADOS, NO EN EL SIGUIENTE CLIENTE.
011210     IF WS-CONTADOR-PROGRESO = 1000
011220        DISPLAY 'PROGRESO: ' WS-GRABADOS-CLIENTES
011230                ' CLIENTES GRABADOS'
011240        MOVE ZERO TO WS-CONTADOR-PROGRESO
011250     END-IF.
011260
011270 3170-ANOTA-FALLO.
011280*    SE GUARDA EL CLI-ID QUE FALLO AL GRABAR EN WS-TBL-FALLOS,
011290*    HASTA EL TOPE WCN-MAX-FALLOS, PARA PODER LISTARLOS DESPUES
011300*    EN 3200-TOTALES-CONTROL/3250-LISTA-FALLOS. SI EL TOPE YA SE
011310*    ALCANZO, EL FALLO SIGUE CONTANDO PARA WS-FALLADOS-CLIENTES
011320*    (VER 3150) PERO NO SE AGREGA UNA FILA MAS A LA TABLA.
011330*-----------------
011340
011350     IF WS-FALLADOS-CLIENTES < WCN-MAX-FALLOS
011360        ADD 1 TO WS-FALLADOS-CLIENTES
011370        SET IDX-FALLO TO WS-FALLADOS-CLIENTES
011380        MOVE CLI-ID(IDX-CLI) TO FALLO-CLI-ID(IDX-FALLO)
011390     END-IF.
011400
011410 3200-TOTALES-CONTROL.
011420*    TOTALES DE CONTROL DE FIN DE CORRIDA, AL ESTILO DE LA CASA:
011430*    CUANTOS ARCHIVOS SE LISTARON, CUANTOS SE PROCESARON Y
011440*    CUANTOS SE SALTEARON POR SUFIJO, CUANTAS LINEAS DE CATALOGO
011450*    SE LEYERON Y CUANTAS NO SE PUDIERON PARSEAR, Y CUANTOS
011460*    CLIENTES QUEDARON GRABADOS CON EXITO. SE IMPRIME TAMBIEN SI
011470*    EN 9999-ABEND-PROCESO POR UNA FALLA FATAL DE I/O, PARA QUE
011480*    QUEDE CONSTANCIA DE CUANTO SE LLEGO A PROCESAR ANTES DEL
011490*    ABORTO.
011500*---------------------
011510
011520*    WS-GRABADOS-CLIENTES-ED ES UN CAMPO EDITADO (PIC ZZZ9) SOLO
011530*    PARA EL DISPLAY DE ABAJO; EL CONTADOR EN SI (WS-GRABADOS-
011540*    CLIENTES) SIGUE SIENDO COMP Y SE USA SIN EDITAR EN TODO EL
011550*    RESTO DEL PROGRAMA.
011560     MOVE WS-GRABADOS-CLIENTES TO WS-GRABADOS-CLIENTES-ED.
011570
011580*    EL BLOQUE DE DISPLAY DE ABAJO REPRODUCE EL FORMATO DE
011590*    TOTALES DE CONTROL USADO EN LOS DEMAS LISTADOS DE LA CASA:
011600*    UN ENCABEZADO ENMARCADO CON ASTERISCOS Y UNA LINEA POR
011610*    CONTADOR, ETIQUETA A LA IZQUIERDA Y VALOR A LA DERECHA.
011620     DISPLAY ' '.
011630     DISPLAY '****************************************'.
011640     DISPLAY '    TOTALES DE CONTROL PGM: PGMINVCLI   '.
011650     DISPLAY '****************************************'.
011660*    ARCHIVOS LISTADOS = PROCESADOS + SALTEADOS, SIEMPRE; SI
011670*    ALGUNA VEZ NO CUADRA ESA SUMA ES PORQUE LA CORRIDA SE
011680*    ABORTO A MITAD DE CAMINO (VER 9999-ABEND-PROCESO).
011690     DISPLAY '* ARCHIVOS LISTADOS                 : '
011700                                              WS-LEIDOS-LISTA.
011710     DISPLAY '* ARCHIVOS PROCESADOS (SUFIJO .JSON) : '
011720                                          WS-PROCESADOS-ARCHIVO.
011730     DISPLAY '* ARCHIVOS SALTEADOS (OTRO SUFIJO)  : '
011740                                          WS-SALTEADOS-SUFIJO.
011750     DISPLAY '* LINEAS DE CATALOGO LEIDAS          : '
011760                                              WS-LEIDAS-LINEAS.
011770     DISPLAY '* LINEAS MAL FORMADAS (SALTEADAS)    : '
011780                                      WS-LINEAS-MAL-PARSEADAS.
011790     DISPLAY '* CLIENTES GRABADOS CON EXITO        : '
011800                                         WS-GRABADOS-CLIENTES-ED.
011810     DISPLAY '****************************************'.
011820
011830*    LA LINEA DE FALLADOS Y EL LISTADO DETALLE DE 3250 SOLO SE
011840*    IMPRIMEN SI HUBO AL MENOS UN FALLO; UNA CORRIDA SIN
011850*    PROBLEMAS DE GRABACION NO MUESTRA ESTA SECCION.
011860     IF WS-FALLADOS-CLIENTES > 0
011870        DISPLAY '* CLIENTES CON ERROR DE GRABACION    : '
011880                                          WS-FALLADOS-CLIENTES
011890        PERFORM 3250-LISTA-FALLOS
011900     END-IF.
011910
011920     DISPLAY ' '.
011930
011940 3250-LISTA-FALLOS.
011950*    SOLO SE LLAMA CUANDO WS-FALLADOS-CLIENTES > 0 (VER EL IF EN
011960*    3200). RECORRE WS-TBL-FALLOS Y MUESTRA CADA CLI-ID FALLADO
011970*    POR CONSOLA, UNO POR LINEA.
011980*------------------
011990
012000     PERFORM 3260-MUESTRA-UN-FALLO
012010         VARYING IDX-FALLO FROM 1 BY 1
012020         UNTIL IDX-FALLO > WS-FALLADOS-CLIENTES.
012030
012040 3260-MUESTRA-UN-FALLO.
012050*    UNA SOLA LINEA DE DISPLAY POR CLIENTE FALLADO; SEPARADA DE
012060*    3250 PORQUE EL PERFORM...VARYING NECESITA UN PARRAFO PROPIO
012070*    PARA EL CUERPO DEL LOOP (COSTUMBRE DE LA CASA).
012080*----------------------
012090
012100     DISPLAY '*   CLI-ID FALLADO: ' FALLO-CLI-ID(IDX-FALLO).
012110
012120 3300-CIERRA-ARCHIVOS.
012130*---------------------
012140
012150     CLOSE ARCHIVO-LISTA.
012160*           ESTE PARRAFO ES EL UNICO CAMINO DE CIERRE DE TODA LA
012170*           CORRIDA (DESDE 3000-FINALIZAR O DESDE 9999-ABEND-
012180*           PROCESO); POR ESO SE CIERRAN ACA LOS TRES ARCHIVOS
012190*           AUNQUE ALGUNO YA HAYA SIDO CERRADO ANTES.
012200
012210     EVALUATE TRUE
012220         WHEN 88-FS-LISTA-OK
012230              CONTINUE
012240         WHEN OTHER
012250              DISPLAY 'ERROR EN CLOSE ARCHIVO-LISTA FS: ' FS-LISTA
012260     END-EVALUATE.
012270
012280*    SI EL ABEND LLEGA CON ARCHIVO-CATALOGO TODAVIA ABIERTO (NO
012290*    PASO POR 2250-CIERRA-CATALOGO), SE CIERRA ACA TAMBIEN; SI
012300*    YA ESTABA CERRADO, FS-CATALOGO QUEDA EN '42' Y NO ES FATAL.
012310     CLOSE ARCHIVO-CATALOGO.
012320     CLOSE ARCHIVO-CLIENTES.
012330*           UN CLOSE QUE FALLA ACA YA NO CAMBIA EL DESTINO DE LA
012340*           CORRIDA (SE VA A 3300-FIN DE TODAS FORMAS); SOLO SE
012350*           DEJA CONSTANCIA POR CONSOLA.
012360
012370     EVALUATE TRUE
012380         WHEN 88-FS-CLIENTES-OK
012390              CONTINUE
012400         WHEN OTHER
012410              DISPLAY 'ERROR EN CLOSE ARCHIVO-CLIENTES FS: '
012420                                                     FS-CLIENTES
012430     END-EVALUATE.
012440
012450 3300-FIN.
012460*    PUNTO DE PARADA UNICO DE LA CORRIDA, SEA NORMAL (DESDE
012470*    3000-FINALIZAR) O ABORTADA (DESDE 9999-ABEND-PROCESO).
012480     STOP RUN.
012490
012500 9999-ABEND-PROCESO.
012510*-------------------
012520
012530*    FALLA FATAL DE I/O (APERTURA/LECTURA DE UN ARCHIVO). SE
012540*    CIERRA LO QUE SE PUEDA Y SE ABORTA TODA LA CORRIDA (REGLA
012550*    DE NEGOCIO: UN ARCHIVO QUE NO SE PUEDE ABRIR/LEER ES FATAL).
012560
012570     DISPLAY 'PGMINVCLI: CORRIDA ABORTADA POR ERROR DE I/O'.
012580
012590*    SE IMPRIMEN LOS TOTALES DE CONTROL AUNQUE LA CORRIDA SE
012600*    HAYA ABORTADO, PARA QUE QUEDE CONSTANCIA DE CUANTO SE
012610*    LLEGO A PROCESAR ANTES DE LA FALLA DE I/O.
012620     PERFORM 3200-TOTALES-CONTROL.
012630
012640*    SALTA AL MISMO CIERRE DE ARCHIVOS QUE USA LA SALIDA NORMAL
012650*    (3000-FINALIZAR); DE AHI SE VA DERECHO A 3300-FIN.
012660     GO TO 3300-CIERRA-ARCHIVOS.
012670 END PROGRAM PGMINVCLI.
