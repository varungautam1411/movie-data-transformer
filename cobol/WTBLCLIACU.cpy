000100*----------------------------------------------------------------*
000110*COPY TABLA EN MEMORIA DEL ACUMULADOR DE CLIENTES.               *
000120*ES EL "MAPA" CLAVE-CUSTOMER-ID DE TODA LA CORRIDA: SE ARMA EN   *
000130*2600-ACUMULA-WATCHED-BY, VIVE MIENTRAS CORRE PGMINVCLI (NO SE   *
000140*REINICIA POR ARCHIVO) Y SE RECORRE ENTERA AL FINAL EN           *
000150*3100-GRABA-CLIENTES PARA GENERAR ARCHIVO-CLIENTES.              *
000160*----------------------------------------------------------------*
000170*HISTORIA:                                                       *
000180* 1991-02-11 EP  ALTA INICIAL DEL COPY                           *
000190* 1998-11-04 EP  BUSQUEDA POR CLI-ID EXACTO, SIN NORMALIZAR NI   *
000200*                RECORTAR (ASI LLEGA EN WATCHED-BY)              *
000210*----------------------------------------------------------------*
000220 01  WS-CANT-CLIENTES                PIC 9(05) COMP VALUE 0.
000230 01  WS-TBL-CLIENTES.
000240     05 WS-CLI-ENTRY OCCURS 5000 TIMES
000250                      INDEXED BY IDX-CLI.
000260         10 CLI-ID                   PIC X(20).
000270         10 CLI-CANT-PELIS           PIC 9(03) COMP.
000280         10 CLI-PELIS OCCURS 50 TIMES
000290                       INDEXED BY IDX-PELI.
000300             15 CLIPEL-MOV-ID        PIC X(20).
000310             15 CLIPEL-TITULO        PIC X(100).
000320             15 CLIPEL-ANIO          PIC 9(04).
000330             15 CLIPEL-RATING        PIC 9(01).
000340             15 CLIPEL-FECHA         PIC X(10).
000350             15 FILLER               PIC X(05).
000360         10 FILLER                   PIC X(05).
000370     05 FILLER                       PIC X(10).
000380*----------------------------------------------------------------*
000390*TOPES DE LA TABLA. SI SE ALCANZA WCN-MAX-CLIENTES NO SE DAN DE  *
000400*ALTA CLIENTES NUEVOS; SI SE ALCANZA WCN-MAX-PELIS-CLIENTE PARA  *
000410*UN CLIENTE YA DADO DE ALTA, SE DEJAN DE AGREGAR PELICULAS A ESE *
000420*CLIENTE. AMBOS CASOS SE AVISAN POR CONSOLA Y NO ABORTAN LA      *
000430*CORRIDA (VER 2650-BUSCA-O-CREA-CLIENTE Y 2700-AGREGA-PELICULA). *
000440*----------------------------------------------------------------*
000450 01  WCN-MAX-CLIENTES                PIC 9(05) COMP VALUE 5000.
000460 01  WCN-MAX-PELIS-CLIENTE            PIC 9(03) COMP VALUE 50.
