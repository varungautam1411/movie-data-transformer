000100*----------------------------------------------------------------*
000110*COPY REGISTRO DE SALIDA POR CLIENTE (CUSTOMER-MOVIE-OUTPUT)     *
000120*UN REGISTRO POR CLIENTE DISTINTO VISTO EN TODA LA CORRIDA, CON  *
000130*TODAS LAS PELICULAS QUE VIO (CLI-PELIS). CLAVE: CLI-ID.         *
000140*MISMA FORMA LA USA LA FD DE ARCHIVO-CLIENTES Y EL AREA DE       *
000150*TRABAJO QUE ARMA 3150-GRABA-UN-CLIENTE ANTES DE ESCRIBIR.       *
000160*----------------------------------------------------------------*
000170*HISTORIA:                                                       *
000180* 1991-02-11 EP  ALTA INICIAL DEL COPY                           *
000190* 2001-06-20 EP  SE AMPLIA CLI-PELIS DE 20 A 50 OCURRENCIAS      *
000200*                (CLIENTES CON HISTORIAL MAS LARGO QUE EL TOPE)  *
000210* 2011-09-02 RQ  WCN-MAX-PELIS-SALIDA PASA A USARSE COMO TOPE DE *
000220*                RESGUARDO EN 3155-COPIA-PELICULA-SALIDA (VER    *
000230*                PGMINVCLI), NO SOLO COMO DOCUMENTACION.         *
000240*----------------------------------------------------------------*
000250 01  CLI-REG-SALIDA.
000260     05 CLI-ID-SAL                  PIC X(20).
000270     05 CLI-CANT-PELIS-SAL           PIC 9(03).
000280     05 CLI-PELIS-SAL OCCURS 50 TIMES
000290                       INDEXED BY IDX-PELI-SAL.
000300         10 CLIPEL-MOV-ID-SAL        PIC X(20).
000310         10 CLIPEL-TITULO-SAL        PIC X(100).
000320         10 CLIPEL-ANIO-SAL          PIC 9(04).
000330         10 CLIPEL-RATING-SAL        PIC 9(01).
000340         10 CLIPEL-FECHA-SAL         PIC X(10).
000350         10 FILLER                   PIC X(05).
000360     05 FILLER                       PIC X(20).
000370*----------------------------------------------------------------*
000380*TOPE DE PELICULAS POR CLIENTE DE ESTE REGISTRO DE SALIDA. DEBE  *
000390*COINCIDIR CON WCN-MAX-PELIS-CLIENTE DE WTBLCLIACU (LA TABLA EN  *
000400*MEMORIA SE GRABA TAL CUAL A ESTE REGISTRO EN 3150-GRABA-UN-CLI).*
000410*----------------------------------------------------------------*
000420 01  WCN-MAX-PELIS-SALIDA             PIC 9(03) COMP VALUE 50.
