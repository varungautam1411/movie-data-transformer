000100*----------------------------------------------------------------*
000110*COPY REGISTRO CATALOGO DE PELICULAS (LINEA JSON DE ENTRADA)     *
000120*CADA LINEA DEL ARCHIVO DE CATALOGO ES UN OBJETO JSON CON LA     *
000130*PELICULA Y LA LISTA DE CLIENTES QUE LA VIERON (WATCHED-BY).     *
000140*ESTE COPY ES EL AREA DONDE PGMINVCLI DEJA LOS CAMPOS YA         *
000150*DESARMADOS DE LA LINEA, LISTOS PARA LA INVERSION POR CLIENTE.   *
000160*----------------------------------------------------------------*
000170*HISTORIA:                                                       *
000180* 1991-02-11 EP  ALTA INICIAL DEL COPY                           *
000190* 1998-11-04 EP  SE AGREGA WLOG-MOV-ID-DUP (REDUNDANTE EN CADA   *
000200*                ENTRADA DE WATCHED-BY, VER REGLA DE NEGOCIO)    *
000210*----------------------------------------------------------------*
000220 01  MOV-REG-CATALOGO.
000230     05 MOV-ID                      PIC X(20).
000240     05 MOV-TITULO                  PIC X(100).
000250     05 MOV-ANIO-ALFA                PIC X(04).
000260     05 MOV-ANIO-NUM REDEFINES MOV-ANIO-ALFA
000270                                     PIC 9(04).
000280     05 MOV-CANT-WATCHED-BY          PIC 9(03) COMP.
000290     05 MOV-WATCHED-BY OCCURS 200 TIMES
000300                        INDEXED BY IDX-WLOG.
000310         10 WLOG-CLI-ID              PIC X(20).
000320         10 WLOG-MOV-ID-DUP          PIC X(20).
000330         10 WLOG-RATING-ALFA         PIC X(01).
000340         10 WLOG-RATING-NUM REDEFINES WLOG-RATING-ALFA
000350                                     PIC 9(01).
000360         10 WLOG-FECHA-VISTA         PIC X(10).
000370         10 FILLER                   PIC X(05).
000380     05 FILLER                       PIC X(20).
000390*----------------------------------------------------------------*
000400*TOPE DE LA TABLA WATCHED-BY DE UNA LINEA DE CATALOGO. SI LA     *
000410*LISTA DE UNA PELICULA TRAE MAS DE 200 CLIENTES, LAS ENTRADAS    *
000420*QUE SOBRAN SE DESCARTAN Y SE AVISA POR CONSOLA, SIN ESCRIBIR    *
000430*FUERA DE LA TABLA (VER 2240-EXPLOTA-ARREGLO-WATCHED Y           *
000440*2245-EXTRAE-UNA-ENTRADA-WATCHED).                               *
000450*----------------------------------------------------------------*
000460 01  WCN-MAX-WATCHED-POR-PELI        PIC 9(03) COMP VALUE 200.
